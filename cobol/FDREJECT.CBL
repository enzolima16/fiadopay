000100*
000200* FDREJECT.CBL
000300*
000400*-------------------------------------------------------------
000500*    Print file for rejected payment and refund requests.
000600*    Split off REQ 5130 so the operator does not have to comb
000700*    the main report for rejects at month end.
000800*-------------------------------------------------------------
000900*    1989-07-02  MLG  REQ 5130  ORIGINAL LAYOUT.
001000*-------------------------------------------------------------
001100
001200   FD REJECT-REPORT-FILE
001300      LABEL RECORDS ARE OMITTED.
001400
001500   01 REJECT-REPORT-LINE.
001600      05 REJECT-REPORT-TEXT       PIC X(100).
001700      05 FILLER                   PIC X(01).
