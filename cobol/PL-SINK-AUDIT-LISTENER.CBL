000100*
000200* PL-SINK-AUDIT-LISTENER.CBL
000300*
000400*-------------------------------------------------------------
000500*    PaymentAuditListener re-expressed - priority 1, always
000600*    fires for APPROVED/DECLINED/REFUNDED transitions.
000700*-------------------------------------------------------------
000800*    1987-04-16  RAC  REQ 4471  ORIGINAL MEMBER.
000900*-------------------------------------------------------------
001000
001100SINK-AUDIT-LISTENER.
001200
001300    IF EVT-PAYMENT-STATUS = "APPROVED"
001400       OR EVT-PAYMENT-STATUS = "DECLINED"
001500       OR EVT-PAYMENT-STATUS = "REFUNDED"
001600       STRING "AUDITORIA payment " DELIMITED BY SIZE
001700              EVT-PAYMENT-ID        DELIMITED BY SPACE
001800              " changed to "        DELIMITED BY SIZE
001900              EVT-PAYMENT-STATUS    DELIMITED BY SPACE
002000              " for merchant "      DELIMITED BY SIZE
002100              EVT-MERCHANT-ID       DELIMITED BY SIZE
002200         INTO PRT-AUDIT-LINE
002300       END-STRING
002400       MOVE PRT-AUDIT-LINE TO PAYMENT-REPORT-LINE
002500       WRITE PAYMENT-REPORT-LINE.
002600
002700SINK-AUDIT-LISTENER-EXIT.
002800    EXIT.
