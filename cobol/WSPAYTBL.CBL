000100*
000200* WSPAYTBL.CBL
000300*
000400*-------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PAYMENT-POSTING-RUN.
000600*    Holds the in-memory payment master built from today's
000700*    PAYMENT-REQUEST-FILE, and the staging area a request is
000800*    priced and screened into before it is added to the table.
000900*
001000*    There is no indexed master on this job - REQ 4471 asked
001100*    for a plain sequential build, so the table is kept in
001200*    ascending PAY-ID order as it is loaded and matched later
001300*    by SEARCH ALL.  If the day's volume ever outgrows
001400*    WSPAYTBL-MAX raise it here and recompile, there is no
001500*    spill-to-disk in this version.
001600*-------------------------------------------------------------
001700*    1987-03-11  RAC  REQ 4471  ORIGINAL MEMBER.
001800*    1988-02-04  RAC  REQ 4802  RAISED TABLE MAX FROM 2000 TO
001900*                      5000, MONTH-END VOLUME WAS CLIPPING IT.
002000*    1990-11-09  JT   REQ 5288  ADDED NEW-PAY-FRAUD-REASON - THE
002100*                      FRAUD RULES NEEDED SOMEWHERE TO BUILD THE
002200*                      EXPLANATION TEXT BEFORE IT GOES ON THE
002300*                      TABLE ENTRY.
002400*    1993-04-27  MLG  REQ 5571  WIDENED W-FORMATTED-AMOUNT TO
002500*                      NINE INTEGER DIGITS - IT ONLY HAD SEVEN,
002600*                      SO A PAYMENT AT OR ABOVE 10 MILLION GOT
002700*                      ITS FRAUD-REASON AMOUNT TRUNCATED.
002800*-------------------------------------------------------------
002900
003000   01 PAYMENT-TABLE.
003100      05 PAYMENT-TABLE-COUNT      PIC 9(05) COMP.
003200      05 PAYMENT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
003300            DEPENDING ON PAYMENT-TABLE-COUNT
003400            ASCENDING KEY IS PAY-ID
003500            INDEXED BY PAY-TABLE-IDX.
003600         10 PAY-ID                   PIC X(12).
003700         10 PAY-MERCHANT-ID          PIC 9(09).
003800         10 PAY-METHOD               PIC X(06).
003900         10 PAY-AMOUNT               PIC S9(09)V99.
004000         10 PAY-INSTALLMENTS         PIC 9(02).
004100         10 PAY-MONTHLY-INTEREST     PIC S9V99.
004200         10 PAY-TOTAL-WITH-INTEREST  PIC S9(09)V99.
004300         10 PAY-STATUS               PIC X(10).
004400         10 PAY-FRAUD-SCORE          PIC S9V99.
004500         10 PAY-FRAUD-REASON         PIC X(60).
004600         10 FILLER                   PIC X(08).
004700
004800*---------- Staging area - the request currently being
004900*           priced and screened, before it is added to
005000*           PAYMENT-TABLE-ENTRY.
005100
005200   01 NEW-PAYMENT-RECORD.
005300      05 NEW-PAY-ID                  PIC X(12).
005400      05 NEW-PAY-MERCHANT-ID         PIC 9(09).
005500      05 NEW-PAY-METHOD              PIC X(06).
005600      05 NEW-PAY-AMOUNT              PIC S9(09)V99.
005700      05 NEW-PAY-INSTALLMENTS        PIC 9(02).
005800      05 NEW-PAY-MONTHLY-INTEREST    PIC S9V99.
005900      05 NEW-PAY-TOTAL-WITH-INTEREST PIC S9(09)V99.
006000      05 NEW-PAY-STATUS              PIC X(10).
006100      05 NEW-PAY-FRAUD-SCORE         PIC S9V99.
006200      05 NEW-PAY-FRAUD-REASON        PIC X(60).
006300      05 FILLER                      PIC X(08).
006400
006500*---------- Builds the PAY-nnnnnnnn id out of the running
006600*           sequence counter - same trick PLDATE used to
006700*           break GDTV-DATE-MM-DD-CCYY into its parts.
006800
006900   01 NEW-PAY-ID-BUILD                PIC X(12).
007000   01 PAY-ID-PARTS REDEFINES NEW-PAY-ID-BUILD.
007100      05 PAY-ID-PREFIX                PIC X(03).
007200      05 PAY-ID-SEQUENCE              PIC 9(08).
007300      05 FILLER                       PIC X(01).
007400
007500   77 NEXT-PAYMENT-SEQ                PIC 9(08) COMP.
007600
007700*---------- Switches
007800
007900   01 W-END-OF-PAYMENT-REQUESTS       PIC X.
008000      88 END-OF-PAYMENT-REQUESTS       VALUE "Y".
008100
008200   01 W-END-OF-SETTLEMENTS            PIC X.
008300      88 END-OF-SETTLEMENTS            VALUE "Y".
008400
008500   01 W-END-OF-REFUNDS                PIC X.
008600      88 END-OF-REFUNDS                VALUE "Y".
008700
008800   01 W-FOUND-PAYMENT-RECORD          PIC X.
008900      88 FOUND-PAYMENT-RECORD          VALUE "Y".
009000
009100   01 W-PRICING-REJECTED              PIC X.
009200      88 PRICING-REJECTED              VALUE "Y".
009300
009400   01 W-PRICING-REJECT-REASON         PIC X(40).
009500
009600*---------- Working fields shared by the three fraud rules
009700
009800   77 W-MAX-FRAUD-SCORE               PIC S9V99.
009900      88 PAYMENT-IS-HIGH-RISK          VALUE 0.70 THRU 1.00.
010000   77 W-RULE-SCORE                    PIC S9V99.
010100   01 W-RULE-REASON                   PIC X(60).
010200   01 W-FRAUD-REASON-OLD              PIC X(60).
010300   01 W-FORMATTED-AMOUNT              PIC ZZZZZZZZ9.99.
010400   01 W-FORMATTED-COUNT               PIC ZZ9.
