000100*
000200* PL-PAYMENT-CONTROL-TOTALS.CBL
000300*
000400*-------------------------------------------------------------
000500*    Closing control-break block for the posting run - the
000600*    MetricsCollectorListener's per-event-type counts, printed
000700*    once at end of run, plus the reject count carried since
000800*    REQ 5130.
000900*-------------------------------------------------------------
001000*    1987-04-02  RAC  REQ 4471  ORIGINAL MEMBER.
001100*    1989-07-02  MLG  REQ 5130  ADDED THE REJECTED-RECORDS LINE.
001200*-------------------------------------------------------------
001300
001400PRINT-PAYMENT-CONTROL-TOTALS.
001500
001600    MOVE SPACES TO PAYMENT-REPORT-LINE.
001700    WRITE PAYMENT-REPORT-LINE.
001800
001900    MOVE "PAYMENT_CREATED"  TO PRT-TOTAL-LABEL.
002000    MOVE TOTAL-CREATED   TO PRT-TOTAL-COUNT.
002100    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
002200    WRITE PAYMENT-REPORT-LINE.
002300
002400    MOVE "PAYMENT_APPROVED" TO PRT-TOTAL-LABEL.
002500    MOVE TOTAL-APPROVED  TO PRT-TOTAL-COUNT.
002600    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
002700    WRITE PAYMENT-REPORT-LINE.
002800
002900    MOVE "PAYMENT_DECLINED" TO PRT-TOTAL-LABEL.
003000    MOVE TOTAL-DECLINED  TO PRT-TOTAL-COUNT.
003100    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
003200    WRITE PAYMENT-REPORT-LINE.
003300
003400    MOVE "PAYMENT_REFUNDED" TO PRT-TOTAL-LABEL.
003500    MOVE TOTAL-REFUNDED  TO PRT-TOTAL-COUNT.
003600    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
003700    WRITE PAYMENT-REPORT-LINE.
003800
003900    MOVE "PAYMENT_EXPIRED"  TO PRT-TOTAL-LABEL.
004000    MOVE TOTAL-EXPIRED   TO PRT-TOTAL-COUNT.
004100    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
004200    WRITE PAYMENT-REPORT-LINE.
004300
004400    MOVE "REJECTED RECORDS" TO PRT-TOTAL-LABEL.
004500    MOVE TOTAL-REJECTED  TO PRT-TOTAL-COUNT.
004600    MOVE PRT-TOTAL-LINE     TO PAYMENT-REPORT-LINE.
004700    WRITE PAYMENT-REPORT-LINE.
004800
004900PRINT-PAYMENT-CONTROL-TOTALS-EXIT.
005000    EXIT.
