000100*
000200* payment-posting-run.cob
000300*
000400IDENTIFICATION DIVISION.
000500PROGRAM-ID. payment-posting-run.
000600AUTHOR. R A COSTA.
000700INSTALLATION. CONSOLIDATED DATA SERVICES - CARD SERVICES UNIT.
000800DATE-WRITTEN. 03/11/87.
000900DATE-COMPILED.
001000SECURITY.  UNCLASSIFIED - OPERATIONS AND CARD SERVICES ONLY.
001100
001200*-------------------------------------------------------------
001300*    PAYMENT-POSTING-RUN
001400*
001500*    Daily posting run for the card-services unit.  Reads the
001600*    day's PAYMENT-REQUEST feed from the switch, prices each
001700*    transaction by its payment method, screens it through the
001800*    fraud rule chain, decides the payment's status, applies
001900*    settlement advices received back from the acquirer, and
002000*    posts refund requests - writing one notification-event
002100*    line to PAYMENT-REPORT-FILE for every status change and
002200*    rolling the control totals printed at end of run.
002300*
002400*    This job replaced the CARD-SERVICES on-line authorization
002500*    logging as the system of record for the fraud screen in
002600*    1987 - see REQ 4471 below.  It carries no master file of
002700*    its own; the day's payments live only in the in-memory
002800*    table built while PAYMENT-REQUEST-FILE is read, matched
002900*    later by SEARCH ALL against the settlement and refund
003000*    feeds.  There is no carry-forward between runs.
003100*-------------------------------------------------------------
003200*    CHANGE LOG
003300*-------------------------------------------------------------
003400*    03/11/87  RAC  REQ 4471  ORIGINAL PROGRAM.  REPLACES THE
003500*                    MANUAL FRAUD REVIEW LOG KEPT BY CARD
003600*                    SERVICES - THIS RUN PRICES, SCREENS AND
003700*                    POSTS EVERY CARD AND DEBIT PAYMENT FOR
003800*                    THE DAY AND PRINTS THE CONTROL TOTALS.
003900*    03/18/87  RAC  REQ 4471  ADDED THE CARD AND DEBIT PRICING
004000*                    MEMBERS - INTEREST SCHEDULE PER THE RATE
004100*                    SHEET CARD SERVICES SUPPLIED.
004200*    04/02/87  RAC  REQ 4471  ADDED THE WEBHOOK-EVENT WRITER
004300*                    AND THE THREE SINK LISTENERS (AUDIT,
004400*                    ALERT, METRICS) CARRIED OVER FROM THE
004500*                    GATEWAY'S NOTIFICATION DISPATCH LOGIC.
004600*    04/09/87  RAC  REQ 4471  ADDED THE FRAUD RULE CHAIN -
004700*                    HIGH-AMOUNT AND SUSPICIOUS-PATTERN RULES
004800*                    ONLY AT THIS POINT, HIGH-FREQUENCY NOT
004900*                    YET FED FROM THE SWITCH.
005000*    05/02/87  RAC  REQ 4471  ADDED SETTLEMENT APPLICATION AND
005100*                    THE REFUND POST - BOTH MATCHED AGAINST
005200*                    THE DAY'S TABLE BY SEARCH ALL ON PAY-ID.
005300*    05/14/87  RAC  REQ 4471  REFUND FEED LAYOUT FINALIZED.
005400*    06/20/87  RAC  REQ 4471  SETTLEMENT FEED LAYOUT FINALIZED,
005500*                    JOB MOVED TO PRODUCTION SCHEDULE.
005600*    02/04/88  RAC  REQ 4802  SWITCH STARTED SENDING A ROLLING
005700*                    5-MINUTE ATTEMPT COUNT PER MERCHANT -
005800*                    WIRED IN AS THE HIGH-FREQUENCY FRAUD RULE.
005900*                    TABLE MAX RAISED 2000 TO 5000, MONTH-END
006000*                    VOLUME WAS CLIPPING IT.
006100*    09/30/88  RAC  REQ 5031  ROUNDED CLAUSE ADDED TO THE CARD
006200*                    COMPOUND-INTEREST COMPUTE - WE WERE
006300*                    TRUNCATING A PENNY ON ODD AMOUNTS.
006400*    11/14/88  RAC  REQ 5066  FRAUD SCORE EDIT PICTURE FIXED TO
006500*                    CARRY THE SIGN - SCORES WERE PRINTING
006600*                    WITHOUT THE LEADING BLANK ON POSITIVE
006700*                    VALUES.
006800*    06/02/89  MLG  REQ 5098  MINOR - REJECT REASON TEXT NOW
006900*                    MATCHES THE RULE ID USED IN THE BUSINESS
007000*                    RULES WRITE-UP (CARD-R1, DEBIT-R1, ETC).
007100*    07/02/89  MLG  REQ 5130  SPLIT THE REJECT LINES OFF THE
007200*                    MAIN REPORT ONTO THEIR OWN REJECT-REPORT-
007300*                    FILE - OPERATIONS WAS MISSING THEM AMONG
007400*                    THE POSTING DETAIL.  REJECTED-RECORDS
007500*                    COUNT ADDED TO THE CLOSING TOTALS.
007600*    01/09/90  MLG  REQ 5201  CORRECTED THE SINK PERFORM ORDER
007700*                    TO MATCH PRIORITY 1, 10, 50 - METRICS WAS
007800*                    FIRING BEFORE THE AUDIT LINE PRINTED.
007900*    11/09/90  JT   REQ 5288  ADDED MERCHANT-OWNERSHIP CHECK ON
008000*                    REFUND - A MERCHANT WAS ABLE TO REFUND
008100*                    ANOTHER MERCHANT'S PAYMENT BY GUESSING A
008200*                    PAY-ID.  REJECTED TO THE REJECT REPORT
008300*                    INSTEAD.
008400*    04/17/92  JT   REQ 5410  NO LOGIC CHANGE - RECOMPILED
008500*                    UNDER THE NEW COBOL/2 RELEASE AT THE DATA
008600*                    CENTER'S REQUEST.
008700*    08/03/94  DLP  REQ 5602  REVIEWED FOR THE CARD-SERVICES
008800*                    RATE-SHEET CHANGE - NO FIELD WIDTHS
008900*                    AFFECTED, NO CODE CHANGE REQUIRED.
009000*    10/22/98  DLP  REQ 6011  YEAR 2000 REVIEW - THIS RUN CARRIES
009100*                    NO DATE FIELDS OF ITS OWN (PAY-ID AND
009200*                    EVT-ID ARE RUN-DAY SEQUENCE NUMBERS, NOT
009300*                    CALENDAR DATES) SO NO WINDOWING OR FIELD
009400*                    EXPANSION WAS NEEDED.  SIGNED OFF BY THE
009500*                    Y2K PROGRAM OFFICE 12/03/98.
009600*    02/11/99  DLP  REQ 6011  Y2K SIGN-OFF RECORDED IN THE RUN
009700*                    LOG PER DATA CENTER STANDARD - NO SOURCE
009800*                    CHANGE THIS ENTRY.
009900*    05/18/01  KAH  REQ 6344  ADDED THE SUSPICIOUS ROUND-AMOUNT
010000*                    CHECK (25000.00 EXACTLY) TO THE PATTERN
010100*                    RULE - FRAUD HAD BEEN CATCHING THESE BY
010200*                    HAND.
010300*    03/06/03  KAH  REQ 6502  REVIEWED AGAINST THE CURRENT RATE
010400*                    SHEET - NO CHANGE REQUIRED.  LAST ENTRY
010500*                    THIS JOB, CARD SERVICES.
010600*-------------------------------------------------------------
010700
010800ENVIRONMENT DIVISION.
010900   CONFIGURATION SECTION.
011000      SOURCE-COMPUTER. IBM-370.
011100      OBJECT-COMPUTER. IBM-370.
011200      SPECIAL-NAMES.
011300         C01 IS TOP-OF-FORM
011400         UPSI-0 IS W-TEST-RUN-SWITCH.
011500
011600   INPUT-OUTPUT SECTION.
011700      FILE-CONTROL.
011800
011900         COPY "SLPAYMNT.CBL".
012000
012100DATA DIVISION.
012200   FILE SECTION.
012300
012400      COPY "FDPAYREQ.CBL".
012500      COPY "FDREFUND.CBL".
012600      COPY "FDSETTLE.CBL".
012700      COPY "FDPAYRPT.CBL".
012800      COPY "FDREJECT.CBL".
012900
013000   WORKING-STORAGE SECTION.
013100
013200      COPY "WSPAYTBL.CBL".
013300      COPY "WSEVENT.CBL".
013400      COPY "WSREPORT.CBL".
013500
013600*-------------------------------------------------------------
013700
013800PROCEDURE DIVISION.
013900
014000    OPEN INPUT PAYMENT-REQUEST-FILE.
014100    OPEN INPUT REFUND-REQUEST-FILE.
014200    OPEN INPUT PAYMENT-SETTLEMENT-FILE.
014300    OPEN OUTPUT PAYMENT-REPORT-FILE.
014400    OPEN OUTPUT REJECT-REPORT-FILE.
014500
014600    MOVE 0 TO PAYMENT-TABLE-COUNT.
014700    MOVE 0 TO NEXT-PAYMENT-SEQ.
014800    MOVE 0 TO NEXT-EVENT-SEQ.
014900    MOVE 0 TO TOTAL-CREATED.
015000    MOVE 0 TO TOTAL-APPROVED.
015100    MOVE 0 TO TOTAL-DECLINED.
015200    MOVE 0 TO TOTAL-REFUNDED.
015300    MOVE 0 TO TOTAL-EXPIRED.
015400    MOVE 0 TO TOTAL-REJECTED.
015500    MOVE "N" TO W-END-OF-PAYMENT-REQUESTS.
015600    MOVE "N" TO W-END-OF-SETTLEMENTS.
015700    MOVE "N" TO W-END-OF-REFUNDS.
015800
015900*---------- Step 1/2/3 - price, screen and post every request
016000
016100    PERFORM READ-PAYMENT-REQUEST-NEXT-RECORD
016200               THRU READ-PAYMENT-REQUEST-NEXT-RECORD-EXIT.
016300    PERFORM PRICE-AND-SCREEN-ONE-REQUEST
016400               THRU PRICE-AND-SCREEN-ONE-REQUEST-EXIT
016500       UNTIL END-OF-PAYMENT-REQUESTS.
016600
016700*---------- Step 3(5) - apply the day's settlement advices
016800
016900    PERFORM READ-SETTLEMENT-NEXT-RECORD
017000               THRU READ-SETTLEMENT-NEXT-RECORD-EXIT.
017100    PERFORM SETTLE-ONE-RECORD
017200               THRU SETTLE-ONE-RECORD-EXIT
017300       UNTIL END-OF-SETTLEMENTS.
017400
017500*---------- Step 4 - post refund requests
017600
017700    PERFORM READ-REFUND-NEXT-RECORD
017800               THRU READ-REFUND-NEXT-RECORD-EXIT.
017900    PERFORM REFUND-ONE-RECORD
018000               THRU REFUND-ONE-RECORD-EXIT
018100       UNTIL END-OF-REFUNDS.
018200
018300*---------- Closing control totals
018400
018500    PERFORM PRINT-PAYMENT-CONTROL-TOTALS
018600               THRU PRINT-PAYMENT-CONTROL-TOTALS-EXIT.
018700
018800    CLOSE PAYMENT-REQUEST-FILE.
018900    CLOSE REFUND-REQUEST-FILE.
019000    CLOSE PAYMENT-SETTLEMENT-FILE.
019100    CLOSE PAYMENT-REPORT-FILE.
019200    CLOSE REJECT-REPORT-FILE.
019300
019400    STOP RUN.
019500*_________________________________________________________________________
019600
019700READ-PAYMENT-REQUEST-NEXT-RECORD.
019800
019900    READ PAYMENT-REQUEST-FILE
020000       AT END
020100          MOVE "Y" TO W-END-OF-PAYMENT-REQUESTS.
020200
020300READ-PAYMENT-REQUEST-NEXT-RECORD-EXIT.
020400    EXIT.
020500*_________________________________________________________________________
020600
020700*    BATCH FLOW step 1 (PaymentMethodProcessor / Handlers) and
020800*    the CARD-R1/DEBIT-R1 unsupported-method reject.
020900
021000PRICE-AND-SCREEN-ONE-REQUEST.
021100
021200    MOVE "N" TO W-PRICING-REJECTED.
021300    MOVE SPACES TO W-PRICING-REJECT-REASON.
021400
021500    MOVE PREQ-MERCHANT-ID  TO NEW-PAY-MERCHANT-ID.
021600    MOVE PREQ-METHOD       TO NEW-PAY-METHOD.
021700    MOVE PREQ-AMOUNT       TO NEW-PAY-AMOUNT.
021800    MOVE PREQ-INSTALLMENTS TO NEW-PAY-INSTALLMENTS.
021900
022000    IF PREQ-METHOD = "CARD"
022100       PERFORM PRICE-CARD-PAYMENT THRU PRICE-CARD-PAYMENT-EXIT
022200    ELSE
022300       IF PREQ-METHOD = "DEBIT"
022400          PERFORM PRICE-DEBIT-PAYMENT THRU
022500                     PRICE-DEBIT-PAYMENT-EXIT
022600       ELSE
022700          SET PRICING-REJECTED TO TRUE
022800          MOVE "NO HANDLER FOR METHOD" TO
022900               W-PRICING-REJECT-REASON.
023000
023100    IF PRICING-REJECTED
023200       MOVE "PAYMENT-REQUEST"       TO REJECT-SOURCE
023300       MOVE PREQ-ORDER-ID           TO REJECT-DETAIL
023400       MOVE W-PRICING-REJECT-REASON TO REJECT-REASON
023500       PERFORM WRITE-REJECT-RECORD THRU WRITE-REJECT-RECORD-EXIT
023600    ELSE
023700       PERFORM SCREEN-AND-POST-ONE-PAYMENT
023800                  THRU SCREEN-AND-POST-ONE-PAYMENT-EXIT.
023900
024000    PERFORM READ-PAYMENT-REQUEST-NEXT-RECORD
024100               THRU READ-PAYMENT-REQUEST-NEXT-RECORD-EXIT.
024200
024300PRICE-AND-SCREEN-ONE-REQUEST-EXIT.
024400    EXIT.
024500*_________________________________________________________________________
024600
024700*    BATCH FLOW steps 2/3 (FraudDetectionService + rule chain,
024800*    PaymentService.createPayment status decision).
024900
025000SCREEN-AND-POST-ONE-PAYMENT.
025100
025200    MOVE 0.00 TO W-MAX-FRAUD-SCORE.
025300    MOVE SPACES TO NEW-PAY-FRAUD-REASON.
025400
025500    PERFORM SCORE-HIGH-AMOUNT-RULE
025600               THRU SCORE-HIGH-AMOUNT-RULE-EXIT.
025700    PERFORM ACCUMULATE-FRAUD-RESULT
025800               THRU ACCUMULATE-FRAUD-RESULT-EXIT.
025900
026000    PERFORM SCORE-HIGH-FREQUENCY-RULE
026100               THRU SCORE-HIGH-FREQUENCY-RULE-EXIT.
026200    PERFORM ACCUMULATE-FRAUD-RESULT
026300               THRU ACCUMULATE-FRAUD-RESULT-EXIT.
026400
026500    PERFORM SCORE-SUSPICIOUS-PATTERN-RULE
026600               THRU SCORE-SUSPICIOUS-PATTERN-RULE-EXIT.
026700    PERFORM ACCUMULATE-FRAUD-RESULT
026800               THRU ACCUMULATE-FRAUD-RESULT-EXIT.
026900
027000    MOVE W-MAX-FRAUD-SCORE TO NEW-PAY-FRAUD-SCORE.
027100
027200    ADD 1 TO NEXT-PAYMENT-SEQ.
027300    MOVE "PAY" TO PAY-ID-PREFIX.
027400    MOVE NEXT-PAYMENT-SEQ TO PAY-ID-SEQUENCE.
027500    MOVE NEW-PAY-ID-BUILD TO NEW-PAY-ID.
027600
027700    IF PAYMENT-IS-HIGH-RISK
027800       MOVE "DECLINED" TO NEW-PAY-STATUS
027900    ELSE
028000       MOVE "PENDING" TO NEW-PAY-STATUS.
028100
028200    PERFORM ADD-PAYMENT-TO-TABLE THRU ADD-PAYMENT-TO-TABLE-EXIT.
028300
028400    MOVE NEW-PAY-ID           TO EVT-PARM-PAYMENT-ID.
028500    MOVE NEW-PAY-STATUS       TO EVT-PARM-STATUS.
028600    MOVE NEW-PAY-MERCHANT-ID  TO EVT-PARM-MERCHANT-ID.
028700    MOVE NEW-PAY-FRAUD-SCORE  TO EVT-PARM-FRAUD-SCORE.
028800    MOVE NEW-PAY-FRAUD-REASON TO EVT-PARM-FRAUD-REASON.
028900
029000    PERFORM WRITE-WEBHOOK-EVENT THRU WRITE-WEBHOOK-EVENT-EXIT.
029100
029200SCREEN-AND-POST-ONE-PAYMENT-EXIT.
029300    EXIT.
029400*_________________________________________________________________________
029500
029600*    Folds one fraud rule's verdict into the running MAX-SCORE
029700*    and the concatenated reason field.
029800
029900ACCUMULATE-FRAUD-RESULT.
030000
030100    IF W-RULE-SCORE > W-MAX-FRAUD-SCORE
030200       MOVE W-RULE-SCORE TO W-MAX-FRAUD-SCORE.
030300
030400    IF W-RULE-SCORE > 0
030500       PERFORM APPEND-FRAUD-REASON THRU APPEND-FRAUD-REASON-EXIT.
030600
030700ACCUMULATE-FRAUD-RESULT-EXIT.
030800    EXIT.
030900*_________________________________________________________________________
031000
031100APPEND-FRAUD-REASON.
031200
031300    IF NEW-PAY-FRAUD-REASON = SPACES
031400       MOVE W-RULE-REASON TO NEW-PAY-FRAUD-REASON
031500    ELSE
031600       MOVE NEW-PAY-FRAUD-REASON TO W-FRAUD-REASON-OLD
031700       STRING W-FRAUD-REASON-OLD DELIMITED BY SPACE
031800              "; "              DELIMITED BY SIZE
031900              W-RULE-REASON      DELIMITED BY SPACE
032000         INTO NEW-PAY-FRAUD-REASON
032100       END-STRING.
032200
032300APPEND-FRAUD-REASON-EXIT.
032400    EXIT.
032500*_________________________________________________________________________
032600
032700*    Adds the staged NEW-PAYMENT-RECORD onto the end of the
032800*    in-memory table.  The table is built in PAY-ID sequence
032900*    as requests arrive, so it is already in ascending key
033000*    order for SEARCH ALL with no separate sort step needed.
033100
033200ADD-PAYMENT-TO-TABLE.
033300
033400    ADD 1 TO PAYMENT-TABLE-COUNT.
033500
033600    MOVE NEW-PAY-ID       TO PAY-ID (PAYMENT-TABLE-COUNT).
033700    MOVE NEW-PAY-MERCHANT-ID TO
033800         PAY-MERCHANT-ID (PAYMENT-TABLE-COUNT).
033900    MOVE NEW-PAY-METHOD   TO PAY-METHOD (PAYMENT-TABLE-COUNT).
034000    MOVE NEW-PAY-AMOUNT   TO PAY-AMOUNT (PAYMENT-TABLE-COUNT).
034100    MOVE NEW-PAY-INSTALLMENTS TO
034200         PAY-INSTALLMENTS (PAYMENT-TABLE-COUNT).
034300    MOVE NEW-PAY-MONTHLY-INTEREST TO
034400         PAY-MONTHLY-INTEREST (PAYMENT-TABLE-COUNT).
034500    MOVE NEW-PAY-TOTAL-WITH-INTEREST TO
034600         PAY-TOTAL-WITH-INTEREST (PAYMENT-TABLE-COUNT).
034700    MOVE NEW-PAY-STATUS   TO PAY-STATUS (PAYMENT-TABLE-COUNT).
034800    MOVE NEW-PAY-FRAUD-SCORE TO
034900         PAY-FRAUD-SCORE (PAYMENT-TABLE-COUNT).
035000    MOVE NEW-PAY-FRAUD-REASON TO
035100         PAY-FRAUD-REASON (PAYMENT-TABLE-COUNT).
035200
035300ADD-PAYMENT-TO-TABLE-EXIT.
035400    EXIT.
035500*_________________________________________________________________________
035600
035700READ-SETTLEMENT-NEXT-RECORD.
035800
035900    READ PAYMENT-SETTLEMENT-FILE
036000       AT END
036100          MOVE "Y" TO W-END-OF-SETTLEMENTS.
036200
036300READ-SETTLEMENT-NEXT-RECORD-EXIT.
036400    EXIT.
036500*_________________________________________________________________________
036600
036700SETTLE-ONE-RECORD.
036800
036900    PERFORM SETTLE-PENDING-PAYMENT THRU
037000               SETTLE-PENDING-PAYMENT-EXIT.
037100    PERFORM READ-SETTLEMENT-NEXT-RECORD THRU
037200               READ-SETTLEMENT-NEXT-RECORD-EXIT.
037300
037400SETTLE-ONE-RECORD-EXIT.
037500    EXIT.
037600*_________________________________________________________________________
037700
037800READ-REFUND-NEXT-RECORD.
037900
038000    READ REFUND-REQUEST-FILE
038100       AT END
038200          MOVE "Y" TO W-END-OF-REFUNDS.
038300
038400READ-REFUND-NEXT-RECORD-EXIT.
038500    EXIT.
038600*_________________________________________________________________________
038700
038800REFUND-ONE-RECORD.
038900
039000    PERFORM REFUND-PAYMENT THRU REFUND-PAYMENT-EXIT.
039100    PERFORM READ-REFUND-NEXT-RECORD THRU
039200               READ-REFUND-NEXT-RECORD-EXIT.
039300
039400REFUND-ONE-RECORD-EXIT.
039500    EXIT.
039600*_________________________________________________________________________
039700
039800COPY "PL-PRICE-CARD-PAYMENT.CBL".
039900COPY "PL-PRICE-DEBIT-PAYMENT.CBL".
040000COPY "PL-FRAUD-HIGH-AMOUNT.CBL".
040100COPY "PL-FRAUD-HIGH-FREQUENCY.CBL".
040200COPY "PL-FRAUD-SUSPICIOUS-PATTERN.CBL".
040300COPY "PL-WRITE-WEBHOOK-EVENT.CBL".
040400COPY "PL-SINK-AUDIT-LISTENER.CBL".
040500COPY "PL-SINK-FRAUD-ALERT-LISTENER.CBL".
040600COPY "PL-SINK-METRICS-LISTENER.CBL".
040700COPY "PL-SETTLE-PENDING-PAYMENT.CBL".
040800COPY "PL-REFUND-PAYMENT.CBL".
040900COPY "PL-WRITE-REJECT-RECORD.CBL".
041000COPY "PL-PAYMENT-CONTROL-TOTALS.CBL".
