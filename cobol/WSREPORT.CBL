000100*
000200* WSREPORT.CBL
000300*
000400*-------------------------------------------------------------
000500*    WORKING-STORAGE report lines for the payment posting run.
000600*    Built up here and MOVEd to PAYMENT-REPORT-LINE / REJECT-
000700*    REPORT-LINE the same way DETAIL-1/DETAIL-2/CONTROL-BREAK
000800*    fed PRINTER-RECORD on the old deductibles report.
000900*-------------------------------------------------------------
001000*    1987-04-02  RAC  REQ 4471  ORIGINAL MEMBER.
001100*    1989-07-02  MLG  REQ 5130  ADDED PRT-REJECT-LINE WHEN THE
001200*                      REJECT REPORT WAS SPLIT OUT.
001300*-------------------------------------------------------------
001400
001500   01 PRT-DETAIL-LINE.
001600      05 PRT-EVT-ID               PIC X(12).
001700      05 FILLER                   PIC X(02) VALUE SPACES.
001800      05 PRT-EVT-TYPE             PIC X(20).
001900      05 FILLER                   PIC X(02) VALUE SPACES.
002000      05 PRT-PAY-ID                PIC X(12).
002100      05 FILLER                   PIC X(02) VALUE SPACES.
002200      05 PRT-PAY-STATUS           PIC X(10).
002300      05 FILLER                   PIC X(02) VALUE SPACES.
002400      05 PRT-MERCHANT-ID          PIC 9(09).
002500      05 FILLER                   PIC X(02) VALUE SPACES.
002600      05 PRT-FRAUD-SCORE          PIC -9.99.
002700      05 FILLER                   PIC X(01) VALUE SPACES.
002800      05 PRT-FRAUD-REASON         PIC X(60).
002900
003000   01 PRT-AUDIT-LINE               PIC X(90).
003100
003200   01 PRT-ALERT-LINE               PIC X(60).
003300
003400   01 PRT-REJECT-LINE              PIC X(100).
003500
003600   01 PRT-TOTAL-LINE.
003700      05 FILLER                   PIC X(06) VALUE "TOTAL ".
003800      05 PRT-TOTAL-LABEL          PIC X(19).
003900      05 FILLER                   PIC X(06) VALUE "COUNT ".
004000      05 PRT-TOTAL-COUNT          PIC 9(04).
