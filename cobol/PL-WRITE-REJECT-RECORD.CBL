000100*
000200* PL-WRITE-REJECT-RECORD.CBL
000300*
000400*-------------------------------------------------------------
000500*    Writes one line to REJECT-REPORT-FILE for a PAYMENT-
000600*    REQUEST or REFUND-REQUEST that failed validation.
000700*    Caller loads REJECT-PARM before PERFORMing this.
000800*-------------------------------------------------------------
000900*    1989-07-02  MLG  REQ 5130  ORIGINAL MEMBER - SPLIT OFF THE
001000*                      MAIN REPORT SO OPERATIONS COULD SCAN
001100*                      REJECTS ON THEIR OWN.
001200*-------------------------------------------------------------
001300
001400WRITE-REJECT-RECORD.
001500
001600    STRING REJECT-SOURCE DELIMITED BY SPACE
001700           " REJECTED "     DELIMITED BY SIZE
001800           REJECT-DETAIL DELIMITED BY SPACE
001900           " REASON "       DELIMITED BY SIZE
002000           REJECT-REASON DELIMITED BY SPACE
002100      INTO PRT-REJECT-LINE
002200    END-STRING.
002300
002400    MOVE PRT-REJECT-LINE TO REJECT-REPORT-LINE.
002500    WRITE REJECT-REPORT-LINE.
002600
002700    ADD 1 TO TOTAL-REJECTED.
002800
002900WRITE-REJECT-RECORD-EXIT.
003000    EXIT.
