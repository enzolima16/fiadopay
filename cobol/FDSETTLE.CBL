000100*
000200* FDSETTLE.CBL
000300*
000400*-------------------------------------------------------------
000500*    Inbound record layout - one line per settlement advice
000600*    coming back from the acquirer on a CARD or DEBIT payment
000700*    left PENDING by the morning run.  14 bytes, line-
000800*    sequential, no label.
000900*-------------------------------------------------------------
001000*    1987-06-20  RAC  REQ 4471  ORIGINAL LAYOUT.
001100*-------------------------------------------------------------
001200
001300   FD PAYMENT-SETTLEMENT-FILE
001400      LABEL RECORDS ARE OMITTED.
001500
001600   01 PAYMENT-SETTLEMENT-RECORD.
001700      05 SET-PAYMENT-ID           PIC X(12).
001800      05 SET-OUTCOME              PIC X(01).
001900      05 FILLER                   PIC X(01).
