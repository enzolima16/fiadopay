000100*
000200* WSEVENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PL-WRITE-WEBHOOK-EVENT.CBL
000600*    and the three sink listener members.  Holds the event
000700*    record, the parameter area the caller fills in before
000800*    PERFORMing WRITE-WEBHOOK-EVENT, the direct status-to-
000900*    event-type lookup, and the day's control totals.
001000*-------------------------------------------------------------
001100*    1987-04-02  RAC  REQ 4471  ORIGINAL MEMBER.
001200*    1989-07-02  MLG  REQ 5130  ADDED TOTAL-REJECTED SO THE
001300*                      CLOSING BLOCK COULD CARRY ALL SIX
001400*                      OUTCOME COUNTS ON ONE REPORT.
001500*-------------------------------------------------------------
001600
001700   01 WEBHOOK-EVENT-RECORD.
001800      05 EVT-ID                      PIC X(12).
001900      05 EVT-TYPE                    PIC X(20).
002000      05 EVT-PAYMENT-ID              PIC X(12).
002100      05 EVT-PAYMENT-STATUS          PIC X(10).
002200      05 EVT-MERCHANT-ID             PIC 9(09).
002300      05 FILLER                      PIC X(07).
002400
002500   01 EVT-PARM.
002600      05 EVT-PARM-TYPE               PIC X(20).
002700      05 EVT-PARM-PAYMENT-ID         PIC X(12).
002800      05 EVT-PARM-STATUS             PIC X(10).
002900      05 EVT-PARM-MERCHANT-ID        PIC 9(09).
003000      05 EVT-PARM-FRAUD-SCORE        PIC S9V99.
003100      05 EVT-PARM-FRAUD-REASON       PIC X(60).
003200      05 FILLER                      PIC X(05).
003300
003400*---------- Builds the EVT-nnnnnnnn id, same trick as the
003500*           payment id build in WSPAYTBL.CBL.
003600
003700   01 NEW-EVT-ID-BUILD                PIC X(12).
003800   01 EVT-ID-PARTS REDEFINES NEW-EVT-ID-BUILD.
003900      05 EVT-ID-PREFIX                PIC X(03).
004000      05 EVT-ID-SEQUENCE              PIC 9(08).
004100      05 FILLER                       PIC X(01).
004200
004300   77 NEXT-EVENT-SEQ                  PIC 9(08) COMP.
004400
004500*---------- Direct mapping of PAY-STATUS to its event type -
004600*           built as a REDEFINES over a VALUE list, the way
004700*           the divisions were laid out on SLSRPT04 over at
004800*           the district office, rather than as an EVALUATE
004900*           with six WHENs.
005000
005100   01 STATUS-EVENT-LIST.
005200      05 FILLER PIC X(30) VALUE "PENDING   PAYMENT_CREATED    ".
005300      05 FILLER PIC X(30) VALUE "APPROVED  PAYMENT_APPROVED   ".
005400      05 FILLER PIC X(30) VALUE "DECLINED  PAYMENT_DECLINED   ".
005500      05 FILLER PIC X(30) VALUE "REFUNDED  PAYMENT_REFUNDED   ".
005600      05 FILLER PIC X(30) VALUE "EXPIRED   PAYMENT_EXPIRED    ".
005700
005800*---------- Looked up by a plain SEARCH in WRITE-WEBHOOK-EVENT,
005900*           not SEARCH ALL - the five entries are in the order
006000*           CARD SERVICES listed the statuses on, not key order,
006100*           so there is no ASCENDING KEY on this one.
006200
006300   01 STATUS-EVENT-TABLE REDEFINES STATUS-EVENT-LIST.
006400      05 STATUS-EVENT-ENTRY OCCURS 5 TIMES
006500            INDEXED BY SE-IDX.
006600         10 SE-STATUS              PIC X(10).
006700         10 SE-EVENT-TYPE          PIC X(20).
006800
006900*---------- Control totals for the closing block - widths
007000*           match the 4-digit COUNT nnnn shown on REQ 4471's
007100*           sample report, so the MOVE to PRT-TOTAL-COUNT
007200*           never truncates silently.
007300
007400   01 CONTROL-TOTALS.
007500      05 TOTAL-CREATED             PIC 9(04) COMP.
007600      05 TOTAL-APPROVED            PIC 9(04) COMP.
007700      05 TOTAL-DECLINED            PIC 9(04) COMP.
007800      05 TOTAL-REFUNDED            PIC 9(04) COMP.
007900      05 TOTAL-EXPIRED             PIC 9(04) COMP.
008000      05 TOTAL-REJECTED            PIC 9(04) COMP.
008100
008200*---------- Reject line parameter area, set by the caller
008300*           before PERFORM WRITE-REJECT-RECORD.
008400
008500   01 REJECT-PARM.
008600      05 REJECT-SOURCE             PIC X(16).
008700      05 REJECT-DETAIL             PIC X(40).
008800      05 REJECT-REASON             PIC X(40).
