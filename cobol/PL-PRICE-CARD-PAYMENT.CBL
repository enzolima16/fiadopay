000100*
000200* PL-PRICE-CARD-PAYMENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    CardPaymentHandler re-expressed - validates and prices a
000600*    CARD request staged in NEW-PAYMENT-RECORD.
000700*-------------------------------------------------------------
000800*    1987-03-18  RAC  REQ 4471  ORIGINAL MEMBER.
000900*    1988-09-30  RAC  REQ 5031  ROUNDED CLAUSE ADDED TO THE
001000*                      COMPOUND-INTEREST COMPUTE - WE WERE
001100*                      TRUNCATING A PENNY ON ODD AMOUNTS.
001200*-------------------------------------------------------------
001300
001400PRICE-CARD-PAYMENT.
001500
001600*---------- CARD-R1 - installments 1 thru 12, amount positive
001700
001800    IF NEW-PAY-INSTALLMENTS < 1
001900       OR NEW-PAY-INSTALLMENTS > 12
002000       OR NEW-PAY-AMOUNT NOT > 0
002100       SET PRICING-REJECTED TO TRUE
002200       MOVE "CARD-R1 INSTALLMENTS/AMOUNT OUT OF RANGE"
002300            TO W-PRICING-REJECT-REASON
002400    ELSE
002500       PERFORM PRICE-CARD-PAYMENT-R2-R3.
002600
002700PRICE-CARD-PAYMENT-EXIT.
002800    EXIT.
002900
003000*---------- CARD-R2/CARD-R3 - interest and compounding total
003100
003200PRICE-CARD-PAYMENT-R2-R3.
003300
003400    IF NEW-PAY-INSTALLMENTS > 1
003500       MOVE 1.00 TO NEW-PAY-MONTHLY-INTEREST
003600       COMPUTE NEW-PAY-TOTAL-WITH-INTEREST ROUNDED =
003700               NEW-PAY-AMOUNT * (1.01 ** NEW-PAY-INSTALLMENTS)
003800    ELSE
003900       MOVE 0.00 TO NEW-PAY-MONTHLY-INTEREST
004000       MOVE NEW-PAY-AMOUNT TO NEW-PAY-TOTAL-WITH-INTEREST.
004100
004200PRICE-CARD-PAYMENT-R2-R3-EXIT.
004300    EXIT.
