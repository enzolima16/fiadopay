000100*
000200* PL-FRAUD-HIGH-AMOUNT.CBL
000300*
000400*-------------------------------------------------------------
000500*    HighAmountFraudRule re-expressed - FR1, order 1 of the
000600*    fraud chain.  Scores purely off NEW-PAY-AMOUNT.  Returns
000700*    its verdict in W-RULE-SCORE / W-RULE-REASON for
000800*    SCREEN-THE-PAYMENT-FOR-FRAUD to fold into the aggregate.
000900*-------------------------------------------------------------
001000*    1987-04-09  RAC  REQ 4471  ORIGINAL MEMBER.
001100*-------------------------------------------------------------
001200
001300SCORE-HIGH-AMOUNT-RULE.
001400
001500    MOVE NEW-PAY-AMOUNT TO W-FORMATTED-AMOUNT.
001600
001700    IF NEW-PAY-AMOUNT > 10000.00
001800       MOVE 0.85 TO W-RULE-SCORE
001900       STRING "Valor muito alto: " DELIMITED BY SIZE
002000              W-FORMATTED-AMOUNT    DELIMITED BY SIZE
002100         INTO W-RULE-REASON
002200       END-STRING
002300    ELSE
002400       IF NEW-PAY-AMOUNT > 5000.00
002500          MOVE 0.55 TO W-RULE-SCORE
002600          STRING "Valor suspeito: " DELIMITED BY SIZE
002700                 W-FORMATTED-AMOUNT DELIMITED BY SIZE
002800            INTO W-RULE-REASON
002900          END-STRING
003000       ELSE
003100          MOVE 0.00 TO W-RULE-SCORE
003200          MOVE SPACES TO W-RULE-REASON.
003300
003400SCORE-HIGH-AMOUNT-RULE-EXIT.
003500    EXIT.
