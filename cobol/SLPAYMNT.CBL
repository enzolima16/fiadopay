000100*
000200* SLPAYMNT.CBL
000300*
000400*-------------------------------------------------------------
000500*    FILE-CONTROL entries for the payment posting run.
000600*    COPYd into PAYMENT-POSTING-RUN in place of the old
000700*    SLVOUCH.CBL / SLVND02.CBL select set.
000800*-------------------------------------------------------------
000900*    1987-03-11  RAC  REQ 4471  ORIGINAL MEMBER - CARRIES THE
001000*                      FIVE FILES OF THE PAYMENT POSTING RUN.
001100*    1989-07-02  MLG  REQ 5130  ADDED REJECT-REPORT-FILE SELECT
001200*                      SO REJECTS NO LONGER RIDE ON THE MAIN
001300*                      REPORT.
001400*-------------------------------------------------------------
001500
001600   SELECT PAYMENT-REQUEST-FILE
001700          ASSIGN TO "PAYREQ"
001800          ORGANIZATION IS LINE SEQUENTIAL.
001900
002000   SELECT REFUND-REQUEST-FILE
002100          ASSIGN TO "REFREQ"
002200          ORGANIZATION IS LINE SEQUENTIAL.
002300
002400   SELECT PAYMENT-SETTLEMENT-FILE
002500          ASSIGN TO "SETTLE"
002600          ORGANIZATION IS LINE SEQUENTIAL.
002700
002800   SELECT PAYMENT-REPORT-FILE
002900          ASSIGN TO "PAYRPT"
003000          ORGANIZATION IS LINE SEQUENTIAL.
003100
003200   SELECT REJECT-REPORT-FILE
003300          ASSIGN TO "REJRPT"
003400          ORGANIZATION IS LINE SEQUENTIAL.
