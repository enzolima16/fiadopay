000100*
000200* PL-REFUND-PAYMENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    PaymentService.refund re-expressed.  One REFUND-REQUEST-
000600*    RECORD comes in per call, matched by SEARCH ALL on PAY-ID
000700*    and checked for merchant ownership before the status is
000800*    turned to REFUNDED.
000900*-------------------------------------------------------------
001000*    1987-05-02  RAC  REQ 4471  ORIGINAL MEMBER.
001100*    1990-11-09  JT   REQ 5288  ADDED THE MERCHANT-OWNERSHIP
001200*                      CHECK - A MERCHANT WAS ABLE TO REFUND
001300*                      ANOTHER MERCHANT'S PAYMENT BY GUESSING
001400*                      A PAY-ID.
001500*-------------------------------------------------------------
001600
001700REFUND-PAYMENT.
001800
001900    SET PAY-TABLE-IDX TO 1.
002000    MOVE "N" TO W-FOUND-PAYMENT-RECORD.
002100
002200    SEARCH ALL PAYMENT-TABLE-ENTRY
002300       AT END
002400          MOVE "REFUND-REQUEST"    TO REJECT-SOURCE
002500          MOVE REF-PAYMENT-ID      TO REJECT-DETAIL
002600          MOVE "PAYMENT NOT FOUND" TO REJECT-REASON
002700          PERFORM WRITE-REJECT-RECORD
002800       WHEN PAY-ID (PAY-TABLE-IDX) = REF-PAYMENT-ID
002900          MOVE "Y" TO W-FOUND-PAYMENT-RECORD.
003000
003100    IF FOUND-PAYMENT-RECORD
003200       PERFORM CHECK-REFUND-OWNERSHIP.
003300
003400REFUND-PAYMENT-EXIT.
003500    EXIT.
003600
003700CHECK-REFUND-OWNERSHIP.
003800
003900    IF PAY-MERCHANT-ID (PAY-TABLE-IDX) NOT = REF-MERCHANT-ID
004000       MOVE "REFUND-REQUEST"               TO REJECT-SOURCE
004100       MOVE REF-PAYMENT-ID                 TO REJECT-DETAIL
004200       MOVE "MERCHANT DOES NOT OWN PAYMENT" TO REJECT-REASON
004300       PERFORM WRITE-REJECT-RECORD
004400    ELSE
004500       MOVE "REFUNDED"          TO PAY-STATUS (PAY-TABLE-IDX)
004600       MOVE PAY-ID (PAY-TABLE-IDX)           TO
004700            EVT-PARM-PAYMENT-ID
004800       MOVE PAY-STATUS (PAY-TABLE-IDX)       TO
004900            EVT-PARM-STATUS
005000       MOVE PAY-MERCHANT-ID (PAY-TABLE-IDX)  TO
005100            EVT-PARM-MERCHANT-ID
005200       MOVE PAY-FRAUD-SCORE (PAY-TABLE-IDX)  TO
005300            EVT-PARM-FRAUD-SCORE
005400       MOVE PAY-FRAUD-REASON (PAY-TABLE-IDX) TO
005500            EVT-PARM-FRAUD-REASON
005600       PERFORM WRITE-WEBHOOK-EVENT.
005700
005800CHECK-REFUND-OWNERSHIP-EXIT.
005900    EXIT.
