000100*
000200* FDPAYRPT.CBL
000300*
000400*-------------------------------------------------------------
000500*    Print file for the posting run's audit trail - carries
000600*    every detail line, AUDITORIA line, FRAUD ALERT line and
000700*    the closing control-total block.  One generic 140-byte
000800*    slot, the same way PRINTER-RECORD was used on the old
000900*    deductibles report.
001000*-------------------------------------------------------------
001100*    1987-03-11  RAC  REQ 4471  ORIGINAL LAYOUT.
001200*-------------------------------------------------------------
001300
001400   FD PAYMENT-REPORT-FILE
001500      LABEL RECORDS ARE OMITTED.
001600
001700   01 PAYMENT-REPORT-LINE.
001800      05 PAYMENT-REPORT-TEXT      PIC X(140).
001900      05 FILLER                   PIC X(01).
