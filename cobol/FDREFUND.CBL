000100*
000200* FDREFUND.CBL
000300*
000400*-------------------------------------------------------------
000500*    Inbound record layout - one line per refund request.
000600*    21 bytes, line-sequential, no label.
000700*-------------------------------------------------------------
000800*    1987-05-14  RAC  REQ 4471  ORIGINAL LAYOUT.
000900*    1991-03-06  RAC  REQ 5402  DROPPED A STRAY FILLER BYTE -
001000*                      RECORD WAS PADDED TO 22, DOCUMENTED
001100*                      LENGTH IS 21.
001200*-------------------------------------------------------------
001300
001400   FD REFUND-REQUEST-FILE
001500      LABEL RECORDS ARE OMITTED.
001600
001700   01 REFUND-REQUEST-RECORD.
001800      05 REF-MERCHANT-ID          PIC 9(09).
001900      05 REF-PAYMENT-ID           PIC X(12).
