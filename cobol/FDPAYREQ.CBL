000100*
000200* FDPAYREQ.CBL
000300*
000400*-------------------------------------------------------------
000500*    Inbound record layout - one line per payment request
000600*    handed to us by the gateway's intake job.  64 bytes,
000700*    line-sequential, no label.
000800*-------------------------------------------------------------
000900*    1987-03-11  RAC  REQ 4471  ORIGINAL LAYOUT.
001000*    1988-01-22  RAC  REQ 4802  ADDED PREQ-RECENT-COUNT - FRAUD
001100*                      RULE FR2 NEEDS THE MERCHANT'S RECENT
001200*                      ATTEMPT COUNT CARRIED ON THE WIRE, WE
001300*                      HAVE NO MASTER TO LOOK IT UP IN.
001400*-------------------------------------------------------------
001500
001600   FD PAYMENT-REQUEST-FILE
001700      LABEL RECORDS ARE OMITTED.
001800
001900   01 PAYMENT-REQUEST-RECORD.
002000      05 PREQ-MERCHANT-ID        PIC 9(09).
002100      05 PREQ-METHOD              PIC X(06).
002200      05 PREQ-AMOUNT              PIC S9(09)V99.
002300      05 PREQ-CURRENCY            PIC X(03).
002400      05 PREQ-INSTALLMENTS        PIC 9(02).
002500      05 PREQ-ORDER-ID            PIC X(20).
002600      05 PREQ-RECENT-COUNT        PIC 9(03).
002700      05 FILLER                   PIC X(10).
