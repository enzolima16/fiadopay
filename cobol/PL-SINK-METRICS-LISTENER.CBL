000100*
000200* PL-SINK-METRICS-LISTENER.CBL
000300*
000400*-------------------------------------------------------------
000500*    MetricsCollectorListener re-expressed - priority 50,
000600*    fires only for APPROVED/DECLINED transitions and rolls
000700*    the in-memory counter keyed by event type.  PAYMENT_
000800*    CREATED and PAYMENT_REFUNDED are rolled unconditionally
000900*    back in WRITE-WEBHOOK-EVENT, not here, matching the
001000*    source rule that this sink ignores those two events.
001100*-------------------------------------------------------------
001200*    1987-04-16  RAC  REQ 4471  ORIGINAL MEMBER.
001300*-------------------------------------------------------------
001400
001500SINK-METRICS-LISTENER.
001600
001700    IF EVT-TYPE = "PAYMENT_APPROVED"
001800       ADD 1 TO TOTAL-APPROVED
001900    ELSE
002000       IF EVT-TYPE = "PAYMENT_DECLINED"
002100          ADD 1 TO TOTAL-DECLINED.
002200
002300SINK-METRICS-LISTENER-EXIT.
002400    EXIT.
