000100*
000200* PL-PRICE-DEBIT-PAYMENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    DebitPaymentHandler re-expressed - validates and prices a
000600*    DEBIT request staged in NEW-PAYMENT-RECORD.  Debit never
000700*    carries interest, no matter what CARD-R2/R3 above do.
000800*-------------------------------------------------------------
000900*    1987-03-18  RAC  REQ 4471  ORIGINAL MEMBER.
001000*-------------------------------------------------------------
001100
001200PRICE-DEBIT-PAYMENT.
001300
001400*---------- DEBIT-R1 - reject if caller asked for more than
001500*           one installment
001600
001700    IF NEW-PAY-INSTALLMENTS > 1
001800       SET PRICING-REJECTED TO TRUE
001900       MOVE "DEBIT-R1 INSTALLMENTS GREATER THAN 1"
002000            TO W-PRICING-REJECT-REASON
002100    ELSE
002200
002300*---------- DEBIT-R2 - normalize and carry the amount through
002400*           with no interest applied
002500
002600       MOVE 1 TO NEW-PAY-INSTALLMENTS
002700       MOVE 0.00 TO NEW-PAY-MONTHLY-INTEREST
002800       MOVE NEW-PAY-AMOUNT TO NEW-PAY-TOTAL-WITH-INTEREST.
002900
003000PRICE-DEBIT-PAYMENT-EXIT.
003100    EXIT.
