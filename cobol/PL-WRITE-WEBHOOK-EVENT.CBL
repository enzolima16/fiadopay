000100*
000200* PL-WRITE-WEBHOOK-EVENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    PaymentService.processAndWebhook / WebhookEvent
000600*    construction, re-expressed.  Caller loads EVT-PARM
000700*    with the transition it wants recorded and PERFORMs
000800*    WRITE-WEBHOOK-EVENT; this builds the EVT-ID, writes the
000900*    detail line, rolls the unconditional counters, and drives
001000*    the sink dispatch in priority order 1, 10, 50.
001100*-------------------------------------------------------------
001200*    1987-04-02  RAC  REQ 4471  ORIGINAL MEMBER.
001300*    1989-07-02  MLG  REQ 5130  REORDERED THE SINK PERFORMS TO
001400*                      MATCH THE PRIORITY NUMBERS - METRICS WAS
001500*                      FIRING BEFORE THE AUDIT LINE PRINTED.
001600*-------------------------------------------------------------
001700
001800WRITE-WEBHOOK-EVENT.
001900
002000    SET SE-IDX TO 1.
002100    SEARCH STATUS-EVENT-ENTRY
002200       AT END
002300          CONTINUE
002400       WHEN SE-STATUS (SE-IDX) = EVT-PARM-STATUS
002500          MOVE SE-EVENT-TYPE (SE-IDX) TO EVT-PARM-TYPE.
002600
002700    ADD 1 TO NEXT-EVENT-SEQ.
002800    MOVE "EVT" TO EVT-ID-PREFIX.
002900    MOVE NEXT-EVENT-SEQ TO EVT-ID-SEQUENCE.
003000    MOVE NEW-EVT-ID-BUILD TO EVT-ID.
003100
003200    MOVE EVT-PARM-TYPE        TO EVT-TYPE.
003300    MOVE EVT-PARM-PAYMENT-ID  TO EVT-PAYMENT-ID.
003400    MOVE EVT-PARM-STATUS      TO EVT-PAYMENT-STATUS.
003500    MOVE EVT-PARM-MERCHANT-ID TO EVT-MERCHANT-ID.
003600
003700    MOVE EVT-ID                  TO PRT-EVT-ID.
003800    MOVE EVT-TYPE                TO PRT-EVT-TYPE.
003900    MOVE EVT-PAYMENT-ID          TO PRT-PAY-ID.
004000    MOVE EVT-PAYMENT-STATUS      TO PRT-PAY-STATUS.
004100    MOVE EVT-MERCHANT-ID         TO PRT-MERCHANT-ID.
004200    MOVE EVT-PARM-FRAUD-SCORE  TO PRT-FRAUD-SCORE.
004300    MOVE EVT-PARM-FRAUD-REASON TO PRT-FRAUD-REASON.
004400
004500    MOVE PRT-DETAIL-LINE TO PAYMENT-REPORT-LINE.
004600    WRITE PAYMENT-REPORT-LINE.
004700
004800    IF EVT-TYPE = "PAYMENT_CREATED"
004900       ADD 1 TO TOTAL-CREATED
005000    ELSE
005100       IF EVT-TYPE = "PAYMENT_REFUNDED"
005200          ADD 1 TO TOTAL-REFUNDED.
005300
005400*---------- Sink dispatch - priority 1, 10, 50
005500
005600    PERFORM SINK-AUDIT-LISTENER.
005700    PERFORM SINK-FRAUD-ALERT-LISTENER.
005800    PERFORM SINK-METRICS-LISTENER.
005900
006000WRITE-WEBHOOK-EVENT-EXIT.
006100    EXIT.
