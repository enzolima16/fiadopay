000100*
000200* PL-FRAUD-HIGH-FREQUENCY.CBL
000300*
000400*-------------------------------------------------------------
000500*    HighFrequencyFraudRule re-expressed - FR2, order 2 of the
000600*    fraud chain.  There is no live PaymentRepository on this
000700*    job to query a trailing-5-minute count from, so the switch
000800*    carries the count on the wire instead, as PREQ-RECENT-
000900*    COUNT, read straight off PAYMENT-REQUEST-RECORD - the
001000*    request is still the current record when this runs.
001100*-------------------------------------------------------------
001200*    1988-02-04  RAC  REQ 4802  ORIGINAL MEMBER - WRITTEN WHEN
001300*                      THE FREQUENCY FEED WAS ADDED TO THE
001400*                      INBOUND LAYOUT.
001500*-------------------------------------------------------------
001600
001700SCORE-HIGH-FREQUENCY-RULE.
001800
001900    MOVE PREQ-RECENT-COUNT TO W-FORMATTED-COUNT.
002000
002100    IF PREQ-RECENT-COUNT > 10
002200       MOVE 0.90 TO W-RULE-SCORE
002300       STRING "Alta frequencia de transacoes: " DELIMITED BY SIZE
002400              W-FORMATTED-COUNT                 DELIMITED BY SIZE
002500              " em 5 min"                        DELIMITED BY SIZE
002600         INTO W-RULE-REASON
002700       END-STRING
002800    ELSE
002900       IF PREQ-RECENT-COUNT > 5
003000          MOVE 0.60 TO W-RULE-SCORE
003100          STRING "Frequencia moderada: " DELIMITED BY SIZE
003200                 W-FORMATTED-COUNT        DELIMITED BY SIZE
003300                 " em 5 min"               DELIMITED BY SIZE
003400            INTO W-RULE-REASON
003500          END-STRING
003600       ELSE
003700          MOVE 0.00 TO W-RULE-SCORE
003800          MOVE SPACES TO W-RULE-REASON.
003900
004000SCORE-HIGH-FREQUENCY-RULE-EXIT.
004100    EXIT.
