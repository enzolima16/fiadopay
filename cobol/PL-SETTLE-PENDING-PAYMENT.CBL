000100*
000200* PL-SETTLE-PENDING-PAYMENT.CBL
000300*
000400*-------------------------------------------------------------
000500*    PaymentService.processAndWebhook settlement leg, re-
000600*    expressed.  One PAYMENT-SETTLEMENT-RECORD comes in per
000700*    call, matched to its PAYMENT-TABLE-ENTRY by a SEARCH ALL
000800*    on PAY-ID (no ISAM master on this job, the table is kept
000900*    in ascending PAY-ID order as it is built).
001000*-------------------------------------------------------------
001100*    1987-05-02  RAC  REQ 4471  ORIGINAL MEMBER.
001200*    1992-08-19  JT   REQ 5510  A SETTLEMENT RECORD ADDRESSED
001300*                      TO A PAY-ID THE MORNING RUN HAD ALREADY
001400*                      DECLINED AS HIGH-RISK WAS FLIPPING IT
001500*                      BACK TO APPROVED.  NOW ONLY A PAY-STATUS
001600*                      OF PENDING CAN BE SETTLED - A DECLINE
001700*                      IS TERMINAL, PER REQ 4471.
001800*-------------------------------------------------------------
001900
002000SETTLE-PENDING-PAYMENT.
002100
002200    SET PAY-TABLE-IDX TO 1.
002300    SEARCH ALL PAYMENT-TABLE-ENTRY
002400       AT END
002500          CONTINUE
002600       WHEN PAY-ID (PAY-TABLE-IDX) = SET-PAYMENT-ID
002700          IF PAY-STATUS (PAY-TABLE-IDX) = "PENDING"
002800             PERFORM APPLY-SETTLEMENT-OUTCOME
002900          ELSE
003000             MOVE "PAYMENT-SETTLEMENT"  TO REJECT-SOURCE
003100             MOVE SET-PAYMENT-ID        TO REJECT-DETAIL
003200             MOVE "PAYMENT NOT PENDING" TO REJECT-REASON
003300             PERFORM WRITE-REJECT-RECORD.
003400
003500SETTLE-PENDING-PAYMENT-EXIT.
003600    EXIT.
003700
003800APPLY-SETTLEMENT-OUTCOME.
003900
004000    IF SET-OUTCOME = "A"
004100       MOVE "APPROVED"         TO PAY-STATUS (PAY-TABLE-IDX)
004200    ELSE
004300       MOVE "DECLINED"         TO PAY-STATUS (PAY-TABLE-IDX).
004400
004500    MOVE PAY-ID (PAY-TABLE-IDX)           TO EVT-PARM-PAYMENT-ID.
004600    MOVE PAY-STATUS (PAY-TABLE-IDX)       TO EVT-PARM-STATUS.
004700    MOVE PAY-MERCHANT-ID (PAY-TABLE-IDX)  TO EVT-PARM-MERCHANT-ID.
004800    MOVE PAY-FRAUD-SCORE (PAY-TABLE-IDX)  TO EVT-PARM-FRAUD-SCORE.
004900    MOVE PAY-FRAUD-REASON (PAY-TABLE-IDX) TO EVT-PARM-FRAUD-REASON.
005000
005100    PERFORM WRITE-WEBHOOK-EVENT.
005200
005300APPLY-SETTLEMENT-OUTCOME-EXIT.
005400    EXIT.
