000100*
000200* PL-FRAUD-SUSPICIOUS-PATTERN.CBL
000300*
000400*-------------------------------------------------------------
000500*    SuspiciousPatternFraudRule re-expressed - FR3, order 3 of
000600*    the fraud chain.  Catches the round "test" amount the
000700*    gateway's own load-test scripts use, and any order id
000800*    the storefront tagged with the TEST- prefix.
000900*-------------------------------------------------------------
001000*    1987-04-09  RAC  REQ 4471  ORIGINAL MEMBER.
001100*-------------------------------------------------------------
001200
001300SCORE-SUSPICIOUS-PATTERN-RULE.
001400
001500    IF NEW-PAY-AMOUNT = 25000.00
001600       MOVE 0.60 TO W-RULE-SCORE
001700       MOVE "Padrao de valor suspeito detectado" TO W-RULE-REASON
001800    ELSE
001900       IF PREQ-ORDER-ID (1:5) = "TEST-"
002000          MOVE 0.30 TO W-RULE-SCORE
002100          MOVE "Pedido de teste em producao" TO W-RULE-REASON
002200       ELSE
002300          MOVE 0.00 TO W-RULE-SCORE
002400          MOVE SPACES TO W-RULE-REASON.
002500
002600SCORE-SUSPICIOUS-PATTERN-RULE-EXIT.
002700    EXIT.
