000100*
000200* PL-SINK-FRAUD-ALERT-LISTENER.CBL
000300*
000400*-------------------------------------------------------------
000500*    FraudAlertListener re-expressed - priority 10, fires only
000600*    on a DECLINED transition.
000700*-------------------------------------------------------------
000800*    1987-04-16  RAC  REQ 4471  ORIGINAL MEMBER.
000900*-------------------------------------------------------------
001000
001100SINK-FRAUD-ALERT-LISTENER.
001200
001300    IF EVT-PAYMENT-STATUS = "DECLINED"
001400       STRING "FRAUD ALERT payment " DELIMITED BY SIZE
001500              EVT-PAYMENT-ID          DELIMITED BY SPACE
001600              " declined"             DELIMITED BY SIZE
001700         INTO PRT-ALERT-LINE
001800       END-STRING
001900       MOVE PRT-ALERT-LINE TO PAYMENT-REPORT-LINE
002000       WRITE PAYMENT-REPORT-LINE.
002100
002200SINK-FRAUD-ALERT-LISTENER-EXIT.
002300    EXIT.
